000100******************************************************************
000200*  RXABEND  --  DUMP LINE AND FORCED-ABEND FIELDS              *
000300*  WRITTEN TO SYSOUT WHEN A RUN HAS TO BE STOPPED COLD -- AN    *
000400*  OUT-OF-CAPACITY MASTER TABLE OR A BAD RETURN-CODE FROM A     *
000500*  CALLED SUBPROGRAM.  THE DIVIDE IN 1000-ABEND-RTN IS HOW      *
000600*  THIS SHOP HAS ALWAYS FORCED A VISIBLE 0C7 FOR THE OPERATOR.  *
000700******************************************************************
000800 01  AB-ABEND-REC.
000900     05  AB-MSG-LIT              PIC X(14)
001000                                 VALUE "*** ABEND *** ".
001100     05  AB-PARA-NAME            PIC X(30).
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  AB-ABEND-REASON         PIC X(60).
001400     05  FILLER                  PIC X(27) VALUE SPACES.
001500
001600 01  AB-BALANCE-FIELDS.
001700     05  AB-ACTUAL-VAL           PIC S9(9) COMP.
001800     05  AB-EXPECTED-VAL         PIC S9(9) COMP.
001900     05  FILLER                  PIC X(01) VALUE SPACE.
002000
002100 01  AB-FORCE-ABEND.
002200     05  AB-ZERO-VAL             PIC S9(1) COMP VALUE ZERO.
002300     05  AB-ONE-VAL              PIC S9(1) COMP VALUE 1.
002400     05  FILLER                  PIC X(01) VALUE SPACE.
