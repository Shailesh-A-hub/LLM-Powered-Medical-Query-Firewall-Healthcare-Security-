000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RXFWALL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/15/89.
000700 DATE-COMPILED. 05/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY BATCH DRIVER FOR THE PRESCRIPTION SAFETY
001300*          FIREWALL.  LOADS THE PRESCRIBER AND PATIENT MASTERS
001400*          INTO TABLES, READS THE PRESCRIPTION REQUEST FILE ONE
001500*          RECORD AT A TIME, CALLS RXSAFETY TO RUN THE REQUEST
001600*          THROUGH ALL 4 SAFETY LAYERS, WRITES A DECISION RECORD
001700*          AND AN AUDIT-LOG RECORD FOR EVERY REQUEST, AND PRINTS
001800*          A ONE-PAGE RUN SUMMARY AT END OF JOB.
001900*
002000*          THIS PROGRAM DOES NOT DECIDE ANYTHING ITSELF -- ALL
002100*          4 LAYERS OF RULE LOGIC LIVE IN RXSAFETY.  THIS PROGRAM
002200*          JUST FEEDS IT AND KEEPS THE FILES AND COUNTERS.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*
002700*  DATE      BY   REQUEST#    DESCRIPTION
002800*  --------  ---  ----------  ----------------------------------
002900*  05/15/89  JRS  HD-0001     ORIGINAL CODING -- LOAD MASTERS,
003000*                             CALL RXSAFETY, WRITE DECISION FILE.
003100*  06/02/89  JRS  HD-0006     ADDED AUDIT-LOG FILE AND THE RUN
003200*                             SUMMARY REPORT.
003300*  06/19/89  CMH  HD-0014     ADDED APPROVED/DENIED COUNTERS AND
003400*                             THE APPROVAL-RATE LINE ON THE REPORT.
003500*  01/30/90  TJO  HD-0071     RAISED PATIENT TABLE FROM 60 TO 100
003600*                             ENTRIES PER PHARMACY COMMITTEE.
003700*  08/14/91  TJO  HD-0340     ABEND ON TABLE OVERFLOW INSTEAD OF
003800*                             QUIETLY TRUNCATING THE MASTER LOAD.
003900*  03/02/93  RDP  HD-0588     PRESCRIBER TABLE RAISED FROM 25 TO
004000*                             50 ENTRIES.
004100*  09/14/93  TJO  HD-0803     NO CHANGE TO LOGIC -- RECOMPILED
004200*                             UNDER NEW COBOL DEV CENTER LPAR.
004300*  01/08/99  RDP  HD-1512     Y2K REVIEW -- WS-RUN-DATE FROM THE
004400*                             ACCEPT DATE STATEMENT IS STILL A
004500*                             2-DIGIT YEAR.  ADDED A CENTURY
004600*                             WINDOW (00-49=20CC, 50-99=19CC) SO
004700*                             THE AUDIT TIMESTAMP PRINTS A FULL
004800*                             4-DIGIT YEAR.  NO OTHER DATE FIELDS
004900*                             IN THIS PROGRAM.
005000*  11/19/01  SKA  HD-1881     CORRECTED A ROUNDING BUG IN THE
005100*                             APPROVAL-RATE COMPUTE (WAS TRUNCATING
005200*                             INSTEAD OF ROUNDING).
005300*  10/11/04  MWD  HD-2209     NORMALIZED WORK FIELD WIDTHS TO
005400*                             MATCH RXSAFETY'S LINKAGE RECORDS.
005500*  03/17/05  SKA  HD-2344     SYSOUT WAS NEVER OPENED OR CLOSED --
005600*                             1000-ABEND-RTN'S WRITE TO IT WOULD
005700*                             HAVE FAILED ON EVERY ABEND PATH.
005800*                             ADDED TO THE OPEN/CLOSE LISTS IN
005900*                             800/850, SAME AS TRMTSRCH ALWAYS DID.
006000*  06/14/07  DLK  HD-2511     HOUSEKEEPING CLEANUP PER SHOP
006100*                             STANDARDS REVIEW -- SWITCHES AND
006200*                             STANDALONE COUNTERS (MORE-*-SW,
006300*                             WS-SUB, THE FILE-STATUS BYTES, THE
006400*                             RUN COUNTERS) WERE BOXED UP IN 01
006500*                             GROUPS THAT DIDN'T NEED TO BE --
006600*                             BROKE THEM OUT TO 77-LEVEL ITEMS.
006700*                             ALSO ADDED THE RECORD CONTAINS
006800*                             CLAUSE TO EVERY FD IN THE FILE
006900*                             SECTION -- IT HAD BEEN LEFT OFF
007000*                             SINCE THE ORIGINAL CODING.
007100*  09/04/08  RDP  HD-2618     WS-STATS-RATE-LINE WAS 133 BYTES,
007200*                             NOT 132 LIKE EVERY OTHER LINE ON
007300*                             THE RUN SUMMARY -- THE WRITE WAS
007400*                             SILENTLY TRUNCATING THE LAST BYTE
007500*                             OF THE TRAILING FILLER AGAINST THE
007600*                             FD.  TRIMMED THE FILLER FROM 101
007700*                             BYTES TO 100.
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT PRESCRIBER-MSTR-FILE
008800     ASSIGN TO UT-S-PRESMSTR
008900       ORGANIZATION IS SEQUENTIAL
009000       FILE STATUS IS PRE-FCODE.
009100     SELECT PATIENT-MSTR-FILE
009200     ASSIGN TO UT-S-PATMSTR
009300       ORGANIZATION IS SEQUENTIAL
009400       FILE STATUS IS PAT-FCODE.
009500     SELECT RX-REQUEST-FILE
009600     ASSIGN TO UT-S-RXREQ
009700       ORGANIZATION IS SEQUENTIAL
009800       FILE STATUS IS REQ-FCODE.
009900     SELECT RX-DECISION-FILE
010000     ASSIGN TO UT-S-RXDEC
010100       ORGANIZATION IS SEQUENTIAL
010200       FILE STATUS IS DEC-FCODE.
010300     SELECT RX-AUDIT-FILE
010400     ASSIGN TO UT-S-RXAUD
010500       ORGANIZATION IS SEQUENTIAL
010600       FILE STATUS IS AUD-FCODE.
010700     SELECT RX-STATS-FILE
010800     ASSIGN TO UT-S-RXSTAT
010900       ORGANIZATION IS SEQUENTIAL.
011000     SELECT SYSOUT
011100     ASSIGN TO UT-S-SYSOUT
011200       ORGANIZATION IS SEQUENTIAL.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  PRESCRIBER-MSTR-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 100 CHARACTERS
011900     RECORDING MODE IS F.
012000 01  FD-PRESCRIBER-REC              PIC X(100).
012100
012200 FD  PATIENT-MSTR-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 200 CHARACTERS
012500     RECORDING MODE IS F.
012600 01  FD-PATIENT-REC                 PIC X(200).
012700
012800 FD  RX-REQUEST-FILE
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     RECORDING MODE IS F.
013200 01  RX-REQUEST-REC.
013300     05  RQ-PRESCRIBER-ID            PIC X(08).
013400     05  RQ-PATIENT-ID               PIC X(08).
013500     05  RQ-DRUG                     PIC X(20).
013600     05  RQ-DOSE                     PIC 9(05)V99.
013700     05  FILLER                      PIC X(37).
013800
013900 FD  RX-DECISION-FILE
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 132 CHARACTERS
014200     RECORDING MODE IS F.
014300 01  RX-DECISION-REC.
014400     05  DC-PRESCRIBER-ID           PIC X(08).
014500     05  DC-PATIENT-ID               PIC X(08).
014600     05  DC-DRUG                     PIC X(20).
014700     05  DC-DOSE                     PIC 9(05).99.
014800     05  DC-DECISION                 PIC X(08).
014900     05  DC-SAFETY-SCORE             PIC 9(03).
015000     05  DC-FAIL-LAYER               PIC X(02).
015100     05  DC-REASON                   PIC X(60).
015200     05  FILLER                      PIC X(15).
015300
015400 FD  RX-AUDIT-FILE
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     RECORDING MODE IS F.
015800 01  RX-AUDIT-REC.
015900     05  AU-TIMESTAMP                PIC X(19).
016000     05  AU-PRESCRIBER-ID            PIC X(08).
016100     05  AU-PATIENT-ID               PIC X(08).
016200     05  AU-DRUG                     PIC X(20).
016300     05  AU-DOSE                     PIC 9(05).99.
016400     05  AU-STATUS                   PIC X(08).
016500     05  AU-REASON                   PIC X(60).
016600     05  FILLER                      PIC X(01).
016700
016800 FD  RX-STATS-FILE
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 132 CHARACTERS
017100     RECORDING MODE IS F.
017200 01  RX-STATS-REC                    PIC X(132).
017300
017400 FD  SYSOUT
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 132 CHARACTERS
017700     RECORDING MODE IS F.
017800 01  SYSOUT-REC                      PIC X(132).
017900
018000 WORKING-STORAGE SECTION.
018100******************************************************************
018200*  STANDALONE WORK FIELDS AND SWITCHES, SHOP STYLE -- 77-LEVEL,   *
018300*  NOT BOXED UP IN 01 GROUPS THAT DON'T NEED TO EXIST.            *
018400******************************************************************
018500 77  PARA-NAME                       PIC X(30).
018600 77  WS-SUB                          PIC S9(4) COMP.
018700
018800 77  PRE-FCODE                       PIC X(02).
018900     88  PRE-CODE-OK                     VALUE "00".
019000 77  PAT-FCODE                       PIC X(02).
019100     88  PAT-CODE-OK                     VALUE "00".
019200 77  REQ-FCODE                       PIC X(02).
019300     88  REQ-CODE-OK                     VALUE "00".
019400 77  DEC-FCODE                       PIC X(02).
019500     88  DEC-CODE-OK                     VALUE "00".
019600 77  AUD-FCODE                       PIC X(02).
019700     88  AUD-CODE-OK                     VALUE "00".
019800
019900 77  MORE-PRESCRIBER-SW              PIC X(01) VALUE "Y".
020000     88  NO-MORE-PRESCRIBERS             VALUE "N".
020100 77  MORE-PATIENT-SW                 PIC X(01) VALUE "Y".
020200     88  NO-MORE-PATIENTS                VALUE "N".
020300 77  MORE-REQUEST-SW                 PIC X(01) VALUE "Y".
020400     88  NO-MORE-REQUESTS                VALUE "N".
020500
020600******************************************************************
020700*  IN-MEMORY MASTER TABLES.  PRESCRIBER MASTER RUNS SMALL (ONE    *
020800*  ENTRY PER CREDENTIALED DOCTOR) -- 50 SLOTS IS MORE THAN THE    *
020900*  BUSIEST CLINIC HAS EVER SENT US.  PATIENT MASTER IS LARGER,    *
021000*  100 SLOTS, RAISED FROM 60 IN HD-0071.  BOTH TABLES ARE LOADED  *
021100*  IN FILE ORDER, NOT SORTED -- LOOKUP IS A PLAIN SEARCH, NOT     *
021200*  SEARCH ALL.                                          -- TJO 90 *
021300******************************************************************
021400 01  WS-PRESCRIBER-TABLE.
021500     05  WS-PRESCRIBER-ENTRY OCCURS 50 TIMES
021600             INDEXED BY WS-PRE-IDX.
021700         10  TBL-PRESCRIBER-ID       PIC X(08).
021800         10  TBL-PRESCRIBER-NAME     PIC X(30).
021900         10  TBL-SPECIALTY           PIC X(20).
022000         10  TBL-CRED-STATUS         PIC X(12).
022100         10  TBL-DEA-NUMBER          PIC X(10).
022200         10  TBL-LICENSE-NUMBER      PIC X(12).
022300         10  FILLER                  PIC X(08).
022400
022500 01  WS-PATIENT-TABLE.
022600     05  WS-PATIENT-ENTRY OCCURS 100 TIMES
022700             INDEXED BY WS-PAT-IDX.
022800         10  TBL-PATIENT-ID          PIC X(08).
022900         10  TBL-PATIENT-NAME        PIC X(30).
023000         10  TBL-PATIENT-AGE         PIC 9(03).
023100         10  TBL-CONDITIONS          PIC X(60).
023200         10  TBL-MEDICATIONS         PIC X(60).
023300         10  TBL-LIVER-STATUS        PIC X(10).
023400         10  TBL-KIDNEY-STATUS       PIC X(10).
023500         10  FILLER                  PIC X(19).
023600
023700 77  WS-PRESCRIBER-COUNT             PIC S9(4) COMP VALUE ZERO.
023800 77  WS-PATIENT-COUNT                PIC S9(4) COMP VALUE ZERO.
023900 77  WS-ANALYZED-COUNT               PIC S9(9) COMP VALUE ZERO.
024000 77  WS-APPROVED-COUNT               PIC S9(9) COMP VALUE ZERO.
024100 77  WS-DENIED-COUNT                 PIC S9(9) COMP VALUE ZERO.
024200 77  WS-DIVISOR                      PIC S9(9) COMP VALUE ZERO.
024300
024400 77  WS-APPROVAL-RATE                PIC 9(03)V9.
024500
024600******************************************************************
024700*  RUN-DATE / RUN-TIME, BROKEN OUT SO THE AUDIT TIMESTAMP CAN BE  *
024800*  BUILT WITHOUT AN INTRINSIC FUNCTION.  SEE THE Y2K ENTRY IN     *
024900*  THE CHANGE LOG ABOVE FOR THE CENTURY-WINDOW LOGIC.             *
025000******************************************************************
025100 01  WS-RUN-DATE-RAW                 PIC 9(06).
025200 01  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-DATE-RAW.
025300     05  WS-RUN-YY                   PIC 9(02).
025400     05  WS-RUN-MM                   PIC 9(02).
025500     05  WS-RUN-DD                   PIC 9(02).
025600
025700 01  WS-RUN-TIME-RAW                 PIC 9(08).
025800 01  WS-RUN-TIME-BRKDN REDEFINES WS-RUN-TIME-RAW.
025900     05  WS-RUN-HH                   PIC 9(02).
026000     05  WS-RUN-MN                   PIC 9(02).
026100     05  WS-RUN-SS                   PIC 9(02).
026200     05  WS-RUN-HSEC                 PIC 9(02).
026300
026400 77  WS-CENTURY-PREFIX                PIC X(02).
026500 77  WS-TIMESTAMP-WORK                PIC X(19).
026600
026700 01  WS-RESULT-REC.
026800     05  RS-DECISION                 PIC X(08).
026900     05  RS-SAFETY-SCORE              PIC 9(03).
027000     05  RS-FAIL-LAYER                PIC X(02).
027100     05  RS-REASON                    PIC X(60).
027200     05  FILLER                       PIC X(01).
027300
027400 77  WS-PRESCRIBER-FOUND-SW           PIC X(01).
027500     88  WS-PRESCRIBER-WAS-FOUND          VALUE "Y".
027600 77  WS-PATIENT-FOUND-SW              PIC X(01).
027700     88  WS-PATIENT-WAS-FOUND             VALUE "Y".
027800
027900     COPY RXPRESC.
028000     COPY RXPATNT.
028100     COPY RXABEND.
028200
028300******************************************************************
028400*  RUN-SUMMARY REPORT LINES.  EACH ONE IS BUILT SEPARATELY AND    *
028500*  MOVED INTO RX-STATS-REC BEFORE THE WRITE, THE WAY PATLIST      *
028600*  BUILDS ITS HEADING LINES.  EVERY LINE TOTALS 132 BYTES.        *
028700******************************************************************
028800 01  WS-STATS-TITLE-LINE.
028900     05  FILLER                      PIC X(34)
029000         VALUE "PRESCRIPTION FIREWALL RUN SUMMARY".
029100     05  FILLER                      PIC X(98) VALUE SPACES.
029200
029300 01  WS-STATS-PRESCRIBERS-LINE.
029400     05  FILLER                      PIC X(23)
029500         VALUE "  PRESCRIBERS LOADED : ".
029600     05  STA-PRESCRIBERS-O           PIC ZZ9.
029700     05  FILLER                      PIC X(106) VALUE SPACES.
029800
029900 01  WS-STATS-PATIENTS-LINE.
030000     05  FILLER                      PIC X(23)
030100         VALUE "  PATIENTS LOADED    : ".
030200     05  STA-PATIENTS-O              PIC ZZ9.
030300     05  FILLER                      PIC X(106) VALUE SPACES.
030400
030500 01  WS-STATS-ANALYZED-LINE.
030600     05  FILLER                      PIC X(23)
030700         VALUE "  REQUESTS ANALYZED  : ".
030800     05  STA-ANALYZED-O              PIC ZZZZ9.
030900     05  FILLER                      PIC X(104) VALUE SPACES.
031000
031100 01  WS-STATS-ANALYZED-FLAT REDEFINES WS-STATS-ANALYZED-LINE
031200                                      PIC X(132).
031300
031400 01  WS-STATS-APPROVED-LINE.
031500     05  FILLER                      PIC X(23)
031600         VALUE "  APPROVED           : ".
031700     05  STA-APPROVED-O              PIC ZZZZ9.
031800     05  FILLER                      PIC X(104) VALUE SPACES.
031900
032000 01  WS-STATS-DENIED-LINE.
032100     05  FILLER                      PIC X(23)
032200         VALUE "  DENIED             : ".
032300     05  STA-DENIED-O                PIC ZZZZ9.
032400     05  FILLER                      PIC X(104) VALUE SPACES.
032500
032600 01  WS-STATS-RATE-LINE.
032700     05  FILLER                      PIC X(23)
032800         VALUE "  APPROVAL RATE      : ".
032900     05  STA-RATE-O                  PIC ZZ9.9.
033000     05  FILLER                      PIC X(01) VALUE SPACE.
033100     05  FILLER                      PIC X(03) VALUE "PCT".
033200     05  FILLER                      PIC X(100) VALUE SPACES.
033300
033400 PROCEDURE DIVISION.
033500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033600     PERFORM 050-LOAD-PRESCRIBER-TABLE THRU 050-EXIT
033700         VARYING WS-PRE-IDX FROM 1 BY 1
033800             UNTIL NO-MORE-PRESCRIBERS
033900                OR WS-PRE-IDX > 50.
034000     IF NOT NO-MORE-PRESCRIBERS
034100         MOVE "050-LOAD-PRESCRIBER-TABLE" TO AB-PARA-NAME
034200         MOVE "PRESCRIBER MASTER EXCEEDS TABLE CAPACITY"
034300                                     TO AB-ABEND-REASON
034400         GO TO 1000-ABEND-RTN.
034500
034600     PERFORM 060-LOAD-PATIENT-TABLE THRU 060-EXIT
034700         VARYING WS-PAT-IDX FROM 1 BY 1
034800             UNTIL NO-MORE-PATIENTS
034900                OR WS-PAT-IDX > 100.
035000     IF NOT NO-MORE-PATIENTS
035100         MOVE "060-LOAD-PATIENT-TABLE" TO AB-PARA-NAME
035200         MOVE "PATIENT MASTER EXCEEDS TABLE CAPACITY"
035300                                     TO AB-ABEND-REASON
035400         GO TO 1000-ABEND-RTN.
035500
035600     PERFORM 100-MAINLINE THRU 100-EXIT
035700         UNTIL NO-MORE-REQUESTS.
035800
035900     PERFORM 900-CLEANUP THRU 900-EXIT.
036000     MOVE ZERO TO RETURN-CODE.
036100     GOBACK.
036200
036300 000-HOUSEKEEPING.
036400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036500     DISPLAY "******** BEGIN JOB RXFWALL ********".
036600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
036700     ACCEPT WS-RUN-TIME-RAW FROM TIME.
036800     IF WS-RUN-YY < 50
036900         MOVE "20" TO WS-CENTURY-PREFIX
037000     ELSE
037100         MOVE "19" TO WS-CENTURY-PREFIX.
037200     STRING WS-CENTURY-PREFIX       DELIMITED BY SIZE
037300            WS-RUN-YY                DELIMITED BY SIZE
037400            "-"                      DELIMITED BY SIZE
037500            WS-RUN-MM                DELIMITED BY SIZE
037600            "-"                      DELIMITED BY SIZE
037700            WS-RUN-DD                DELIMITED BY SIZE
037800            " "                      DELIMITED BY SIZE
037900            WS-RUN-HH                DELIMITED BY SIZE
038000            ":"                      DELIMITED BY SIZE
038100            WS-RUN-MN                DELIMITED BY SIZE
038200            ":"                      DELIMITED BY SIZE
038300            WS-RUN-SS                DELIMITED BY SIZE
038400            INTO WS-TIMESTAMP-WORK.
038500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038600     READ PRESCRIBER-MSTR-FILE
038700         AT END
038800             MOVE "N" TO MORE-PRESCRIBER-SW
038900     END-READ.
039000     READ PATIENT-MSTR-FILE
039100         AT END
039200             MOVE "N" TO MORE-PATIENT-SW
039300     END-READ.
039400     READ RX-REQUEST-FILE
039500         AT END
039600             MOVE "N" TO MORE-REQUEST-SW
039700     END-READ.
039800 000-EXIT.
039900     EXIT.
040000
040100 050-LOAD-PRESCRIBER-TABLE.
040200     MOVE "050-LOAD-PRESCRIBER-TABLE" TO PARA-NAME.
040300     ADD 1 TO WS-PRESCRIBER-COUNT.
040400     MOVE FD-PRESCRIBER-REC TO WS-PRESCRIBER-ENTRY(WS-PRE-IDX).
040500     READ PRESCRIBER-MSTR-FILE
040600         AT END
040700             MOVE "N" TO MORE-PRESCRIBER-SW
040800     END-READ.
040900 050-EXIT.
041000     EXIT.
041100
041200 060-LOAD-PATIENT-TABLE.
041300     MOVE "060-LOAD-PATIENT-TABLE" TO PARA-NAME.
041400     ADD 1 TO WS-PATIENT-COUNT.
041500     MOVE FD-PATIENT-REC TO WS-PATIENT-ENTRY(WS-PAT-IDX).
041600     READ PATIENT-MSTR-FILE
041700         AT END
041800             MOVE "N" TO MORE-PATIENT-SW
041900     END-READ.
042000 060-EXIT.
042100     EXIT.
042200
042300 100-MAINLINE.
042400     MOVE "100-MAINLINE" TO PARA-NAME.
042500     PERFORM 200-LOOKUP-PRESCRIBER THRU 200-EXIT.
042600     PERFORM 210-LOOKUP-PATIENT THRU 210-EXIT.
042700     MOVE SPACES TO RS-DECISION.
042800     MOVE ZERO TO RS-SAFETY-SCORE.
042900     MOVE SPACES TO RS-FAIL-LAYER.
043000     MOVE SPACES TO RS-REASON.
043100     CALL "RXSAFETY" USING RX-REQUEST-REC,
043200                            WS-PRESCRIBER-FOUND-SW,
043300                            PRESCRIBER-MASTER-REC,
043400                            WS-PATIENT-FOUND-SW,
043500                            PATIENT-MASTER-REC,
043600                            WS-RESULT-REC.
043700     ADD 1 TO WS-ANALYZED-COUNT.
043800     IF RS-DECISION = "APPROVED"
043900         ADD 1 TO WS-APPROVED-COUNT.
044000     PERFORM 700-WRITE-DECISION THRU 700-EXIT.
044100     PERFORM 750-WRITE-AUDIT THRU 750-EXIT.
044200     READ RX-REQUEST-FILE
044300         AT END
044400             MOVE "N" TO MORE-REQUEST-SW
044500     END-READ.
044600 100-EXIT.
044700     EXIT.
044800
044900 200-LOOKUP-PRESCRIBER.
045000     MOVE "200-LOOKUP-PRESCRIBER" TO PARA-NAME.
045100     MOVE "N" TO WS-PRESCRIBER-FOUND-SW.
045200     SET WS-PRE-IDX TO 1.
045300     SEARCH WS-PRESCRIBER-ENTRY
045400         AT END
045500             CONTINUE
045600         WHEN TBL-PRESCRIBER-ID(WS-PRE-IDX) = RQ-PRESCRIBER-ID
045700             SET WS-PRESCRIBER-WAS-FOUND TO TRUE
045800             MOVE TBL-PRESCRIBER-ID(WS-PRE-IDX)
045900                                   TO PRESCRIBER-ID
046000             MOVE TBL-PRESCRIBER-NAME(WS-PRE-IDX)
046100                                   TO PRESCRIBER-NAME
046200             MOVE TBL-SPECIALTY(WS-PRE-IDX)
046300                                   TO SPECIALTY
046400             MOVE TBL-CRED-STATUS(WS-PRE-IDX)
046500                                   TO CRED-STATUS
046600             MOVE TBL-DEA-NUMBER(WS-PRE-IDX)
046700                                   TO DEA-NUMBER
046800             MOVE TBL-LICENSE-NUMBER(WS-PRE-IDX)
046900                                   TO LICENSE-NUMBER
047000     END-SEARCH.
047100 200-EXIT.
047200     EXIT.
047300
047400 210-LOOKUP-PATIENT.
047500     MOVE "210-LOOKUP-PATIENT" TO PARA-NAME.
047600     MOVE "N" TO WS-PATIENT-FOUND-SW.
047700     SET WS-PAT-IDX TO 1.
047800     SEARCH WS-PATIENT-ENTRY
047900         AT END
048000             CONTINUE
048100         WHEN TBL-PATIENT-ID(WS-PAT-IDX) = RQ-PATIENT-ID
048200             SET WS-PATIENT-WAS-FOUND TO TRUE
048300             MOVE TBL-PATIENT-ID(WS-PAT-IDX)    TO PATIENT-ID
048400             MOVE TBL-PATIENT-NAME(WS-PAT-IDX)  TO PATIENT-NAME
048500             MOVE TBL-PATIENT-AGE(WS-PAT-IDX)   TO PATIENT-AGE
048600             MOVE TBL-CONDITIONS(WS-PAT-IDX)    TO CONDITIONS-LINE
048700             MOVE TBL-MEDICATIONS(WS-PAT-IDX)   TO MEDICATIONS-LINE
048800             MOVE TBL-LIVER-STATUS(WS-PAT-IDX)  TO LIVER-STATUS
048900             MOVE TBL-KIDNEY-STATUS(WS-PAT-IDX) TO KIDNEY-STATUS
049000     END-SEARCH.
049100 210-EXIT.
049200     EXIT.
049300
049400 700-WRITE-DECISION.
049500     MOVE "700-WRITE-DECISION" TO PARA-NAME.
049600     MOVE RQ-PRESCRIBER-ID TO DC-PRESCRIBER-ID.
049700     MOVE RQ-PATIENT-ID    TO DC-PATIENT-ID.
049800     MOVE RQ-DRUG          TO DC-DRUG.
049900     MOVE RQ-DOSE          TO DC-DOSE.
050000     MOVE RS-DECISION      TO DC-DECISION.
050100     MOVE RS-SAFETY-SCORE  TO DC-SAFETY-SCORE.
050200     MOVE RS-FAIL-LAYER    TO DC-FAIL-LAYER.
050300     MOVE RS-REASON        TO DC-REASON.
050400     WRITE RX-DECISION-REC.
050500 700-EXIT.
050600     EXIT.
050700
050800 750-WRITE-AUDIT.
050900     MOVE "750-WRITE-AUDIT" TO PARA-NAME.
051000     MOVE WS-TIMESTAMP-WORK TO AU-TIMESTAMP.
051100     MOVE RQ-PRESCRIBER-ID  TO AU-PRESCRIBER-ID.
051200     MOVE RQ-PATIENT-ID     TO AU-PATIENT-ID.
051300     MOVE RQ-DRUG           TO AU-DRUG.
051400     MOVE RQ-DOSE           TO AU-DOSE.
051500     MOVE RS-DECISION       TO AU-STATUS.
051600     MOVE RS-REASON         TO AU-REASON.
051700     WRITE RX-AUDIT-REC.
051800 750-EXIT.
051900     EXIT.
052000
052100 800-OPEN-FILES.
052200     MOVE "800-OPEN-FILES" TO PARA-NAME.
052300     OPEN INPUT  PRESCRIBER-MSTR-FILE
052400                 PATIENT-MSTR-FILE
052500                 RX-REQUEST-FILE.
052600     OPEN OUTPUT RX-DECISION-FILE
052700                 RX-AUDIT-FILE
052800                 RX-STATS-FILE
052900                 SYSOUT.
053000     IF NOT PRE-CODE-OK
053100         MOVE "PRESCRIBER MASTER WOULD NOT OPEN" TO AB-ABEND-REASON
053200         GO TO 1000-ABEND-RTN.
053300     IF NOT PAT-CODE-OK
053400         MOVE "PATIENT MASTER WOULD NOT OPEN" TO AB-ABEND-REASON
053500         GO TO 1000-ABEND-RTN.
053600     IF NOT REQ-CODE-OK
053700         MOVE "REQUEST FILE WOULD NOT OPEN" TO AB-ABEND-REASON
053800         GO TO 1000-ABEND-RTN.
053900 800-EXIT.
054000     EXIT.
054100
054200 850-CLOSE-FILES.
054300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054400     CLOSE PRESCRIBER-MSTR-FILE
054500           PATIENT-MSTR-FILE
054600           RX-REQUEST-FILE
054700           RX-DECISION-FILE
054800           RX-AUDIT-FILE
054900           RX-STATS-FILE
055000           SYSOUT.
055100 850-EXIT.
055200     EXIT.
055300
055400 900-CLEANUP.
055500     MOVE "900-CLEANUP" TO PARA-NAME.
055600     IF WS-ANALYZED-COUNT = ZERO
055700         MOVE 1 TO WS-DIVISOR
055800     ELSE
055900         MOVE WS-ANALYZED-COUNT TO WS-DIVISOR.
056000     COMPUTE WS-DENIED-COUNT =
056100             WS-ANALYZED-COUNT - WS-APPROVED-COUNT.
056200     COMPUTE WS-APPROVAL-RATE ROUNDED =
056300             (WS-APPROVED-COUNT * 100) / WS-DIVISOR.
056400     MOVE WS-PRESCRIBER-COUNT TO STA-PRESCRIBERS-O.
056500     MOVE WS-PATIENT-COUNT    TO STA-PATIENTS-O.
056600     MOVE WS-ANALYZED-COUNT   TO STA-ANALYZED-O.
056700     MOVE WS-APPROVED-COUNT   TO STA-APPROVED-O.
056800     MOVE WS-DENIED-COUNT     TO STA-DENIED-O.
056900     MOVE WS-APPROVAL-RATE    TO STA-RATE-O.
057000     WRITE RX-STATS-REC FROM WS-STATS-TITLE-LINE.
057100     WRITE RX-STATS-REC FROM WS-STATS-PRESCRIBERS-LINE.
057200     WRITE RX-STATS-REC FROM WS-STATS-PATIENTS-LINE.
057300     WRITE RX-STATS-REC FROM WS-STATS-ANALYZED-LINE.
057400     WRITE RX-STATS-REC FROM WS-STATS-APPROVED-LINE.
057500     WRITE RX-STATS-REC FROM WS-STATS-DENIED-LINE.
057600     WRITE RX-STATS-REC FROM WS-STATS-RATE-LINE.
057700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057800     DISPLAY "******** END JOB RXFWALL ********".
057900 900-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300*  FORCED ABEND.  WRITES THE REASON TO SYSOUT AND THEN DIVIDES   *
058400*  BY ZERO SO THE OPERATOR SEES A CLEAN 0C7 INSTEAD OF A RUN     *
058500*  THAT JUST STOPS.  SAME TRICK THIS SHOP USES EVERYWHERE ELSE.  *
058600******************************************************************
058700 1000-ABEND-RTN.
058800     MOVE PARA-NAME TO AB-PARA-NAME.
058900     WRITE SYSOUT-REC FROM AB-ABEND-REC.
059000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059100     DISPLAY "*** ABNORMAL END OF JOB RXFWALL ***" UPON CONSOLE.
059200     DISPLAY AB-ABEND-REASON UPON CONSOLE.
059300     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL.
059400
059500
