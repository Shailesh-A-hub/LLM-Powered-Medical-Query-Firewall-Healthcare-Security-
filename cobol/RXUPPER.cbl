000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RXUPPER.
000400 AUTHOR. C M HALVERSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/89.
000700 DATE-COMPILED. 06/12/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CASE-FOLDING UTILITY FOR THE PRESCRIPTION SAFETY
001300*          FIREWALL.  UPPER-CASES A TEXT FIELD ONE BYTE AT A
001400*          TIME AGAINST A LITERAL FOLD TABLE SO THE FIREWALL'S
001500*          DRUG-NAME, STATUS AND CONDITION COMPARES CAN ALL BE
001600*          DONE CASE-INSENSITIVE.  ALSO RETURNS THE TRIMMED
001700*          (NON-BLANK) LENGTH OF THE FOLDED FIELD.
001800*
001900******************************************************************
002000*CHANGE LOG.
002100*
002200*  DATE      BY   REQUEST#    DESCRIPTION
002300*  --------  ---  ----------  ----------------------------------
002400*  06/12/89  CMH  HD-0001     ORIGINAL CODING.
002500*  06/12/89  CMH  HD-0001     FOLD TABLE LOADED VIA REDEFINES OF
002600*                             A LITERAL PAIR STRING.
002700*  11/02/89  CMH  HD-0118     ADDED TRAILING-BLANK LENGTH SCAN
002800*                             FOR CALLERS THAT NEED IT.
002900*  02/27/91  TJO  HD-0447     SEARCH ALL REPLACED A LINEAR LOOP
003000*                             OVER THE FOLD TABLE.
003100*  09/14/93  TJO  HD-0803     NO CHANGE TO LOGIC -- RECOMPILED
003200*                             UNDER NEW COBOL DEV CENTER LPAR.
003300*  05/03/96  RDP  HD-1190     CONFIRMED FOLD TABLE IS UNAFFECTED
003400*                             BY DBCS/EBCDIC CODE PAGE SWITCH ON
003500*                             THE NEW PROCESSOR.
003600*  01/08/99  RDP  HD-1512     Y2K REVIEW -- PROGRAM CARRIES NO
003700*                             DATE FIELDS.  NO CHANGE REQUIRED.
003800*  03/30/01  SKA  HD-1877     TIGHTENED THE A-Z RANGE TEST SO
003900*                             NUMERIC AND PUNCTUATION BYTES SKIP
004000*                             THE TABLE SEARCH ENTIRELY.
004100*  10/11/04  MWD  HD-2209     RAISED WORK FIELD FROM 40 TO 60
004200*                             BYTES TO COVER THE LONGEST DRUG
004300*                             NAME SLOT ON THE PATIENT MASTER.
004400*  06/14/07  DLK  HD-2511     HOUSEKEEPING CLEANUP PER SHOP
004500*                             STANDARDS REVIEW -- WS-SUB WAS
004600*                             BOXED UP IN A 1-FIELD 01 GROUP FOR
004700*                             NO REASON -- BROKE IT OUT TO A
004800*                             77-LEVEL ITEM.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 77  WS-SUB                      PIC S9(4) COMP.
006300
006400******************************************************************
006500*  THE FOLD TABLE IS LOADED THE OLD WAY -- ONE LITERAL PAIR      *
006600*  STRING WITH VALUE CLAUSES, REDEFINED AS AN OCCURS TABLE SO    *
006700*  SEARCH ALL CAN WORK IT.  KEEP THE PAIRS IN A-Z ORDER.         *
006800******************************************************************
006900 01  WS-FOLD-AREA.
007000     05  WS-FOLD-LITERAL         PIC X(52) VALUE
007100         "aAbBcCdDeEfFgGhHiIjJkKlLmMnNoOpPqQrRsStTuUvVwWxXyYz
007200-          "Z".
007300     05  FILLER                  PIC X(01) VALUE SPACE.
007400
007500 01  WS-FOLD-TABLE REDEFINES WS-FOLD-AREA.
007600     05  WS-FOLD-PAIR OCCURS 26 TIMES
007700             ASCENDING KEY IS WS-FOLD-LOW
007800             INDEXED BY WS-PAIR-IDX.
007900         10  WS-FOLD-LOW         PIC X(01).
008000         10  WS-FOLD-UP          PIC X(01).
008100     05  FILLER                  PIC X(01).
008200
008300******************************************************************
008400*  WORK COPY OF THE CALLER'S TEXT, BYTE-ADDRESSABLE SO THE       *
008500*  BACKWARD LENGTH SCAN CAN WALK IT WITHOUT AN INTRINSIC         *
008600*  FUNCTION.                                                     *
008700******************************************************************
008800 01  WS-TEXT-WORK-AREA.
008900     05  WS-TRIMMED-FIELD        PIC X(60) VALUE SPACES.
009000     05  FILLER                  PIC X(01) VALUE SPACE.
009100
009200 01  WS-TEXT-WORK-BYTES REDEFINES WS-TEXT-WORK-AREA.
009300     05  WS-TRIMMED-BYTE PIC X(01) OCCURS 60 TIMES
009400             INDEXED BY WS-TRIM-IDX.
009500     05  FILLER                  PIC X(01).
009600
009700 LINKAGE SECTION.
009800 01  LK-TEXT-AREA.
009900     05  LK-TEXT-FIELD           PIC X(60).
010000     05  FILLER                  PIC X(01).
010100
010200 01  LK-TEXT-BYTES REDEFINES LK-TEXT-AREA.
010300     05  LK-TEXT-BYTE PIC X(01) OCCURS 60 TIMES
010400             INDEXED BY LK-BYTE-IDX.
010500     05  FILLER                  PIC X(01).
010600
010700 01  LK-FLD-LTH                  PIC S9(4) COMP.
010800
010900 PROCEDURE DIVISION USING LK-TEXT-AREA, LK-FLD-LTH.
011000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011100     PERFORM 100-FOLD-ONE-BYTE THRU 100-EXIT
011200         VARYING LK-BYTE-IDX FROM 1 BY 1
011300             UNTIL LK-BYTE-IDX > 60.
011400     PERFORM 200-FIND-TRIMMED-LTH THRU 200-EXIT.
011500     GOBACK.
011600
011700 000-HOUSEKEEPING.
011800     MOVE SPACES TO WS-TRIMMED-FIELD.
011900     MOVE ZERO TO LK-FLD-LTH.
012000 000-EXIT.
012100     EXIT.
012200
012300 100-FOLD-ONE-BYTE.
012400******** SKIP THE TABLE SEARCH UNLESS THE BYTE IS A-Z
012500     IF LK-TEXT-BYTE(LK-BYTE-IDX) NOT < "a"
012600        AND LK-TEXT-BYTE(LK-BYTE-IDX) NOT > "z"
012700         SEARCH ALL WS-FOLD-PAIR
012800             AT END
012900                 CONTINUE
013000             WHEN WS-FOLD-LOW(WS-PAIR-IDX) =
013100                            LK-TEXT-BYTE(LK-BYTE-IDX)
013200                 MOVE WS-FOLD-UP(WS-PAIR-IDX) TO
013300                            LK-TEXT-BYTE(LK-BYTE-IDX)
013400         END-SEARCH.
013500 100-EXIT.
013600     EXIT.
013700
013800 200-FIND-TRIMMED-LTH.
013900     MOVE LK-TEXT-FIELD TO WS-TRIMMED-FIELD.
014000     PERFORM 210-SCAN-BACKWARD THRU 210-EXIT
014100         VARYING WS-TRIM-IDX FROM 60 BY -1
014200             UNTIL WS-TRIM-IDX < 1
014300                OR LK-FLD-LTH NOT = ZERO.
014400 200-EXIT.
014500     EXIT.
014600
014700 210-SCAN-BACKWARD.
014800     IF WS-TRIMMED-BYTE(WS-TRIM-IDX) NOT = SPACE
014900         SET LK-FLD-LTH TO WS-TRIM-IDX.
015000 210-EXIT.
015100     EXIT.
015200
