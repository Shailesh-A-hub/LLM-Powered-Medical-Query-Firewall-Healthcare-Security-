000100******************************************************************
000200*  RXPATNT  --  PATIENT MASTER RECORD LAYOUT                   *
000300*  ONE ENTRY PER PATIENT ON FILE WITH THE FIREWALL.  CARRIES    *
000400*  DEMOGRAPHICS, UP TO 3 CONDITION CODES, UP TO 3 CURRENT       *
000500*  MEDICATIONS AND THE TWO ORGAN-FUNCTION STATUS CODES LAYER 3  *
000600*  SCREENS AGAINST.  SHARED BY RXFWALL AND RXSAFETY.  FIXED     *
000700*  200-BYTE RECORD.                                             *
000800******************************************************************
000900 01  PATIENT-MASTER-REC.
001000     05  PATIENT-ID              PIC X(08).
001100     05  PATIENT-NAME            PIC X(30).
001200     05  PATIENT-AGE             PIC 9(03).
001300******************************************************************
001400*  3 FIXED 20-BYTE CONDITION SLOTS.  UNUSED SLOTS ARE BLANK.    *
001500*  THE FLAT REDEFINITION LETS US SCAN THE WHOLE BLOCK WITH ONE  *
001600*  UNSTRING WHEN A CALLER WANTS A ONE-LINE CONDITION DUMP.      *
001700******************************************************************
001800     05  CONDITIONS-TBL.
001900         10  CONDITION-SLOT      PIC X(20) OCCURS 3 TIMES.
002000     05  CONDITIONS-LINE REDEFINES CONDITIONS-TBL
002100                                 PIC X(60).
002200******************************************************************
002300*  3 FIXED 20-BYTE CURRENT-MEDICATION SLOTS, SAME CONVENTION.   *
002400******************************************************************
002500     05  MEDICATIONS-TBL.
002600         10  MEDICATION-SLOT     PIC X(20) OCCURS 3 TIMES.
002700     05  MEDICATIONS-LINE REDEFINES MEDICATIONS-TBL
002800                                 PIC X(60).
002900     05  LIVER-STATUS            PIC X(10).
003000     05  KIDNEY-STATUS           PIC X(10).
003100     05  FILLER                  PIC X(19).
