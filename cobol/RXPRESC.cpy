000100******************************************************************
000200*  RXPRESC  --  PRESCRIBER MASTER RECORD LAYOUT                *
000300*  ONE ENTRY PER DOCTOR CREDENTIALED TO PLACE ORDERS THROUGH    *
000400*  THE FIREWALL.  SHARED BY RXFWALL (MASTER FILE / TABLE LOAD)  *
000500*  AND RXSAFETY (LAYER 0 LINKAGE).  FIXED 100-BYTE RECORD.      *
000600******************************************************************
000700 01  PRESCRIBER-MASTER-REC.
000800     05  PRESCRIBER-ID           PIC X(08).
000900     05  PRESCRIBER-NAME         PIC X(30).
001000     05  SPECIALTY               PIC X(20).
001100     05  CRED-STATUS             PIC X(12).
001200     05  DEA-NUMBER              PIC X(10).
001300******************************************************************
001400*  A VALID DEA NUMBER BEGINS WITH THE LETTER A.  BROKEN OUT     *
001500*  BELOW SO LAYER 0 CAN TEST THE LEAD CHARACTER WITHOUT A       *
001600*  REFERENCE MODIFICATION EVERY TIME.              -- RXF-0001  *
001700******************************************************************
001800     05  DEA-NUMBER-BRKDN REDEFINES DEA-NUMBER.
001900         10  DEA-LEAD-LTR        PIC X(01).
002000         10  DEA-REG-DIGITS      PIC X(09).
002100     05  LICENSE-NUMBER          PIC X(12).
002200     05  FILLER                  PIC X(08).
