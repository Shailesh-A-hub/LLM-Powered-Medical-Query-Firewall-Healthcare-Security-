000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RXSAFETY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/89.
000700 DATE-COMPILED. 05/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE 4-LAYER SAFETY RULE ENGINE FOR THE
001300*          PRESCRIPTION FIREWALL.  RXFWALL CALLS THIS MODULE
001400*          ONCE PER PRESCRIPTION REQUEST, AFTER IT HAS ALREADY
001500*          LOOKED THE PRESCRIBER AND PATIENT UP IN ITS MASTER
001600*          TABLES -- THIS PROGRAM DOES NOT TOUCH ANY FILE OF
001700*          ITS OWN.
001800*
001900*          LAYER 0 -- IS THE PRESCRIBER CREDENTIALED.
002000*          LAYER 1 -- DOES THE PATIENT EXIST ON FILE.
002100*          LAYER 2 -- IS THE DRUG/DOSE COMBINATION SAFE.
002200*          LAYER 3 -- IS THE DRUG CONTRAINDICATED FOR THIS
002300*                     PATIENT'S CONDITIONS, MEDICATIONS OR
002400*                     ORGAN-FUNCTION STATUS.
002500*
002600*          THE FIRST LAYER TO FAIL STOPS THE CHAIN -- REMAINING
002700*          LAYERS ARE NOT RUN.  IF ALL FOUR PASS THE REQUEST
002800*          IS APPROVED WITH A SAFETY SCORE OF 100.
002900*
003000******************************************************************
003100*CHANGE LOG.
003200*
003300*  DATE      BY   REQUEST#    DESCRIPTION
003400*  --------  ---  ----------  ----------------------------------
003500*  05/22/89  JRS  HD-0002     ORIGINAL CODING -- LAYERS 0 AND 1.
003600*  06/02/89  JRS  HD-0006     ADDED LAYER 2 ILLEGAL-SUBSTANCE AND
003700*                             MAX-SAFE-DOSE TABLES.
003800*  06/19/89  CMH  HD-0014     ADDED LAYER 3 CONTRAINDICATION
003900*                             CHECKS.  CALLS RXUPPER FOR ALL
004000*                             CASE-INSENSITIVE COMPARES NOW.
004100*  01/30/90  TJO  HD-0071     RULE 5, METFORMIN VS KIDNEY,
004200*                             ADDED PER PHARMACY COMMITTEE.
004300*  08/14/91  TJO  HD-0340     MAX-SAFE-DOSE TABLE RESEQUENCED
004400*                             ALPHABETICALLY SO SEARCH ALL CAN
004500*                             REPLACE THE OLD LINEAR SEARCH.
004600*  03/02/93  RDP  HD-0588     ILLEGAL-SUBSTANCE TABLE RESEQUENCED
004700*                             ALPHABETICALLY FOR THE SAME REASON.
004800*  09/14/93  TJO  HD-0803     NO CHANGE TO LOGIC -- RECOMPILED
004900*                             UNDER NEW COBOL DEV CENTER LPAR.
005000*  01/08/99  RDP  HD-1512     Y2K REVIEW -- PROGRAM CARRIES NO
005100*                             DATE FIELDS.  NO CHANGE REQUIRED.
005200*  11/19/01  SKA  HD-1881     CORRECTED ASPIRIN-WARFARIN REASON
005300*                             TEXT PER PHARMACY COMMITTEE MEMO.
005400*  10/11/04  MWD  HD-2209     NORMALIZED WORK FIELD WIDTHS TO
005500*                             MATCH RXUPPER'S NEW 60-BYTE AREA.
005600*  06/14/07  DLK  HD-2511     HOUSEKEEPING CLEANUP PER SHOP
005700*                             STANDARDS REVIEW -- WS-SUB, WS-FLD-
005800*                             LTH, THE FOLD BUFFER AND THE EDIT
005900*                             WORK FIELDS WERE BOXED UP IN 01
006000*                             GROUPS THAT DIDN'T NEED TO BE --
006100*                             BROKE THEM OUT TO 77-LEVEL ITEMS.
006200*                             ADDED A MISSING FILLER TO THE
006300*                             NORMALIZED-FIELDS GROUP.
006400*  09/04/08  RDP  HD-2618     DROPPED THE UNUSED DOSE-BREAKDOWN
006500*                             REDEFINES FROM THE LINKAGE RECORD --
006600*                             NOTHING EVER REFERENCED IT.  ALSO
006700*                             226-SKIP-LEAD-BLANK WAS AN EMPTY
006800*                             PARAGRAPH LEANING ON THE PERFORM'S
006900*                             OWN UNTIL TEST TO DO THE WORK --
007000*                             REBUILT THE DOSE-LIMIT FIELD AS A
007100*                             BYTE TABLE SO THE PARAGRAPH ACTUALLY
007200*                             FINDS AND REMEMBERS THE FIRST NON-
007300*                             BLANK DIGIT ITSELF.
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 WORKING-STORAGE SECTION.
008700 77  WS-SUB                      PIC S9(4) COMP.
008800 77  WS-FLD-LTH                  PIC S9(4) COMP.
008900
009000******************************************************************
009100*  ONE-SHOT FOLD BUFFER -- EVERY CASE-INSENSITIVE COMPARE IN      *
009200*  THIS PROGRAM GOES THROUGH 050-UPPER-FOLD-AREA, WHICH CALLS    *
009300*  RXUPPER ON THIS FIELD.                                        *
009400******************************************************************
009500 77  WS-FOLD-TEXT                PIC X(60) VALUE SPACES.
009600
009700******************************************************************
009800*  NORMALIZED (UPPER-CASED) COPIES OF THE FIELDS THIS PROGRAM    *
009900*  HAS TO COMPARE.  THE 88-LEVELS CARRY THE RULE TABLES SPELLED  *
010000*  OUT IN THE PHARMACY COMMITTEE'S RULE BOOK.                    *
010100******************************************************************
010200 01  WS-NORM-FIELDS.
010300     05  WS-NORM-DRUG            PIC X(20).
010400         88  DRUG-IS-OPIOID         VALUES
010500             "OXYCODONE           "
010600             "MORPHINE            "
010700             "HYDROCODONE         "
010800             "CODEINE             ".
010900         88  DRUG-IS-NSAID          VALUES
011000             "ASPIRIN             "
011100             "IBUPROFEN           ".
011200         88  DRUG-IS-ASPIRIN        VALUE
011300             "ASPIRIN             ".
011400         88  DRUG-IS-METFORMIN      VALUE
011500             "METFORMIN           ".
011600     05  WS-NORM-CRED-STATUS     PIC X(12).
011700         88  CRED-IS-ACTIVE         VALUE "ACTIVE      ".
011800     05  WS-NORM-DEA-LTR         PIC X(01).
011900         88  DEA-LTR-IS-A           VALUE "A".
012000     05  WS-NORM-LIVER-STATUS    PIC X(10).
012100         88  LIVER-IS-BAD           VALUES
012200             "SEVERE    " "IMPAIRED  ".
012300     05  WS-NORM-KIDNEY-STATUS   PIC X(10).
012400         88  KIDNEY-IS-SEVERE       VALUE "SEVERE    ".
012500         88  KIDNEY-IS-BAD          VALUES
012600             "SEVERE    " "IMPAIRED  ".
012700     05  WS-NORM-COND-SLOT       PIC X(20).
012800         88  COND-IS-KIDNEY-DISEASE VALUES
012900             "KIDNEY_DISEASE      "
013000             "CKD                 ".
013100     05  WS-NORM-MED-SLOT        PIC X(20).
013200         88  MED-IS-WARFARIN        VALUE
013300             "WARFARIN            ".
013400     05  FILLER                  PIC X(01) VALUE SPACE.
013500
013600******************************************************************
013700*  LAYER 2 -- ILLEGAL/CONTROLLED SUBSTANCE TABLE.  LOADED FROM   *
013800*  A LITERAL STRING REDEFINED AS AN OCCURS TABLE, THE SAME WAY   *
013900*  RXUPPER LOADS ITS FOLD TABLE.  KEPT IN A-Z ORDER FOR SEARCH   *
014000*  ALL.                                             -- RDP 03/93 *
014100******************************************************************
014200 01  WS-ILLEGAL-AREA.
014300     05  WS-ILLEGAL-LITERAL      PIC X(100) VALUE
014400         "COCAINE             FENTANYL_STREET     HEROIN    "
014500-            "          METH                PCP                 ".
014600
014700 01  WS-ILLEGAL-TABLE REDEFINES WS-ILLEGAL-AREA.
014800     05  WS-ILLEGAL-ENTRY OCCURS 5 TIMES
014900             ASCENDING KEY IS WS-ILLEGAL-DRUG
015000             INDEXED BY WS-ILL-IDX.
015100         10  WS-ILLEGAL-DRUG     PIC X(20).
015200
015300******************************************************************
015400*  LAYER 2 -- MAXIMUM SAFE SINGLE-DOSE TABLE, MG.  SAME LOAD     *
015500*  IDIOM AS ABOVE.  DOSE LIMITS ARE CARRIED AS 9(05)V99 TO LINE  *
015600*  UP WITH RQ-DOSE ON THE REQUEST RECORD.          -- TJO 08/91 *
015700******************************************************************
015800 01  WS-MAXDOSE-AREA.
015900     05  WS-MAXDOSE-LITERAL      PIC X(375) VALUE
016000         "ALBUTEROL           00200AMLODIPINE          00010"
016100-            "ASPIRIN             00500ATENOLOL            00100"
016200-            "ATORVASTATIN        00080CODEINE             00060"
016300-            "HYDROCODONE         00040IBUPROFEN           00800"
016400-            "INSULIN             00300LISINOPRIL          00040"
016500-            "METFORMIN           02550MORPHINE            00100"
016600-            "OXYCODONE           00050PARACETAMOL         01000"
016700-            "VITAMIN_D           04000".
016800
016900 01  WS-MAXDOSE-TABLE REDEFINES WS-MAXDOSE-AREA.
017000     05  WS-MAXDOSE-ENTRY OCCURS 15 TIMES
017100             ASCENDING KEY IS WS-MAXDOSE-DRUG
017200             INDEXED BY WS-MAX-IDX.
017300         10  WS-MAXDOSE-DRUG     PIC X(20).
017400         10  WS-MAXDOSE-LIMIT    PIC 9(05).
017500
017600******************************************************************
017700*  226-SKIP-LEAD-BLANK WALKS THIS FIELD ONE BYTE AT A TIME TO     *
017800*  FIND WHERE THE ZERO-SUPPRESSED DOSE LIMIT ACTUALLY STARTS.     *
017900******************************************************************
018000 01  WS-EDIT-DOSE-LIMIT          PIC ZZZZ9.
018100 01  WS-EDIT-DOSE-BYTES REDEFINES WS-EDIT-DOSE-LIMIT.
018200     05  WS-EDIT-DOSE-BYTE       PIC X(01) OCCURS 5 TIMES
018300             INDEXED BY WS-EDIT-BYTE-IDX.
018400
018500 77  WS-EDIT-START               PIC S9(4) COMP.
018600 77  WS-EDIT-LEN                 PIC S9(4) COMP.
018700 77  WS-SKIP-DONE-SW             PIC X(01) VALUE "N".
018800     88  WS-SKIP-IS-DONE             VALUE "Y".
018900
019000 77  WS-MAXDOSE-FOUND-SW         PIC X(01) VALUE "N".
019100     88  WS-MAXDOSE-WAS-FOUND    VALUE "Y".
019200
019300 LINKAGE SECTION.
019400 01  LK-REQUEST-REC.
019500     05  RQ-PRESCRIBER-ID        PIC X(08).
019600     05  RQ-PATIENT-ID           PIC X(08).
019700     05  RQ-DRUG                 PIC X(20).
019800     05  RQ-DOSE                 PIC 9(05)V99.
019900     05  FILLER                  PIC X(37).
020000
020100 01  LK-PRESCRIBER-FOUND-SW      PIC X(01).
020200     88  LK-PRESCRIBER-WAS-FOUND VALUE "Y".
020300
020400     COPY RXPRESC.
020500
020600 01  LK-PATIENT-FOUND-SW         PIC X(01).
020700     88  LK-PATIENT-WAS-FOUND    VALUE "Y".
020800
020900     COPY RXPATNT.
021000
021100 01  LK-RESULT-REC.
021200     05  RS-DECISION             PIC X(08).
021300     05  RS-SAFETY-SCORE         PIC 9(03).
021400     05  RS-FAIL-LAYER           PIC X(02).
021500     05  RS-REASON               PIC X(60).
021600     05  FILLER                  PIC X(01).
021700
021800 PROCEDURE DIVISION USING LK-REQUEST-REC,
021900                           LK-PRESCRIBER-FOUND-SW,
022000                           PRESCRIBER-MASTER-REC,
022100                           LK-PATIENT-FOUND-SW,
022200                           PATIENT-MASTER-REC,
022300                           LK-RESULT-REC.
022400     MOVE SPACES TO RS-DECISION.
022500     MOVE ZERO TO RS-SAFETY-SCORE.
022600     MOVE SPACES TO RS-FAIL-LAYER.
022700     MOVE SPACES TO RS-REASON.
022800
022900     PERFORM 000-LAYER0-PRESCRIBER-CHK THRU 000-EXIT.
023000     IF RS-FAIL-LAYER = SPACES
023100         PERFORM 100-LAYER1-PATIENT-CHK THRU 100-EXIT.
023200     IF RS-FAIL-LAYER = SPACES
023300         PERFORM 200-LAYER2-DRUG-CHK THRU 200-EXIT.
023400     IF RS-FAIL-LAYER = SPACES
023500         PERFORM 300-LAYER3-CONTRA-CHK THRU 300-EXIT.
023600     IF RS-FAIL-LAYER = SPACES
023700         MOVE "APPROVED" TO RS-DECISION
023800         MOVE 100 TO RS-SAFETY-SCORE
023900         MOVE "APPROVED - ALL 4 LAYERS PASSED" TO RS-REASON.
024000
024100     GOBACK.
024200
024300******************************************************************
024400*  LAYER 0 -- PRESCRIBER AUTHORIZATION.                          *
024500******************************************************************
024600 000-LAYER0-PRESCRIBER-CHK.
024700     IF NOT LK-PRESCRIBER-WAS-FOUND
024800         MOVE "DENIED"               TO RS-DECISION
024900         MOVE ZERO                   TO RS-SAFETY-SCORE
025000         MOVE "L0"                   TO RS-FAIL-LAYER
025100         MOVE "PRESCRIBER NOT FOUND" TO RS-REASON
025200         GO TO 000-EXIT.
025300
025400     MOVE CRED-STATUS TO WS-FOLD-TEXT.
025500     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
025600     MOVE WS-FOLD-TEXT(1:12) TO WS-NORM-CRED-STATUS.
025700     IF NOT CRED-IS-ACTIVE
025800         MOVE "DENIED"               TO RS-DECISION
025900         MOVE ZERO                   TO RS-SAFETY-SCORE
026000         MOVE "L0"                   TO RS-FAIL-LAYER
026100         STRING "PRESCRIBER STATUS: " DELIMITED BY SIZE
026200                CRED-STATUS           DELIMITED BY SIZE
026300                INTO RS-REASON
026400         GO TO 000-EXIT.
026500
026600     MOVE SPACES TO WS-FOLD-TEXT.
026700     MOVE DEA-LEAD-LTR TO WS-FOLD-TEXT(1:1).
026800     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
026900     MOVE WS-FOLD-TEXT(1:1) TO WS-NORM-DEA-LTR.
027000     IF NOT DEA-LTR-IS-A
027100         MOVE "DENIED"                    TO RS-DECISION
027200         MOVE ZERO                        TO RS-SAFETY-SCORE
027300         MOVE "L0"                        TO RS-FAIL-LAYER
027400         MOVE "INVALID DEA NUMBER FORMAT" TO RS-REASON
027500         GO TO 000-EXIT.
027600
027700 000-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*  LAYER 1 -- PATIENT VALIDATION.                                *
028200******************************************************************
028300 100-LAYER1-PATIENT-CHK.
028400     IF NOT LK-PATIENT-WAS-FOUND
028500         MOVE "DENIED"            TO RS-DECISION
028600         MOVE 25                  TO RS-SAFETY-SCORE
028700         MOVE "L1"                TO RS-FAIL-LAYER
028800         MOVE "PATIENT NOT FOUND" TO RS-REASON.
028900 100-EXIT.
029000     EXIT.
029100
029200******************************************************************
029300*  LAYER 2 -- DRUG AND DOSE SAFETY.                              *
029400******************************************************************
029500 200-LAYER2-DRUG-CHK.
029600     MOVE RQ-DRUG TO WS-FOLD-TEXT.
029700     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
029800     MOVE WS-FOLD-TEXT(1:20) TO WS-NORM-DRUG.
029900
030000     PERFORM 210-SEARCH-ILLEGAL-TABLE THRU 210-EXIT.
030100     IF RS-FAIL-LAYER NOT = SPACES
030200         GO TO 200-EXIT.
030300
030400     PERFORM 220-SEARCH-MAXDOSE-TABLE THRU 220-EXIT.
030500
030600 200-EXIT.
030700     EXIT.
030800
030900 210-SEARCH-ILLEGAL-TABLE.
031000     SET WS-ILL-IDX TO 1.
031100     SEARCH ALL WS-ILLEGAL-ENTRY
031200         AT END
031300             CONTINUE
031400         WHEN WS-ILLEGAL-DRUG(WS-ILL-IDX) = WS-NORM-DRUG
031500             MOVE "DENIED"                          TO RS-DECISION
031600             MOVE 50                                TO RS-SAFETY-SCORE
031700             MOVE "L2"                               TO RS-FAIL-LAYER
031800             MOVE "ILLEGAL/CONTROLLED SUBSTANCE"     TO RS-REASON
031900     END-SEARCH.
032000 210-EXIT.
032100     EXIT.
032200
032300 220-SEARCH-MAXDOSE-TABLE.
032400     MOVE "N" TO WS-MAXDOSE-FOUND-SW.
032500     SET WS-MAX-IDX TO 1.
032600     SEARCH ALL WS-MAXDOSE-ENTRY
032700         AT END
032800             CONTINUE
032900         WHEN WS-MAXDOSE-DRUG(WS-MAX-IDX) = WS-NORM-DRUG
033000             SET WS-MAXDOSE-WAS-FOUND TO TRUE
033100     END-SEARCH.
033200
033300     IF WS-MAXDOSE-WAS-FOUND
033400         AND RQ-DOSE > WS-MAXDOSE-LIMIT(WS-MAX-IDX)
033500         MOVE "DENIED"     TO RS-DECISION
033600         MOVE 50           TO RS-SAFETY-SCORE
033700         MOVE "L2"         TO RS-FAIL-LAYER
033800         PERFORM 225-BUILD-DOSE-REASON THRU 225-EXIT.
033900 220-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300*  STRIPS THE LEADING BLANKS OFF THE ZERO-SUPPRESSED DOSE LIMIT  *
034400*  SO THE REASON TEXT READS "...LIMIT 50MG" INSTEAD OF CARRYING  *
034500*  THE EDIT-FIELD'S BLANK FILL.                                  *
034600******************************************************************
034700 225-BUILD-DOSE-REASON.
034800     MOVE WS-MAXDOSE-LIMIT(WS-MAX-IDX) TO WS-EDIT-DOSE-LIMIT.
034900     MOVE "N" TO WS-SKIP-DONE-SW.
035000     MOVE 5 TO WS-EDIT-START.
035100     PERFORM 226-SKIP-LEAD-BLANK THRU 226-EXIT
035200         VARYING WS-EDIT-BYTE-IDX FROM 1 BY 1
035300             UNTIL WS-EDIT-BYTE-IDX > 4
035400                OR WS-SKIP-IS-DONE.
035500     COMPUTE WS-EDIT-LEN = 6 - WS-EDIT-START.
035600     STRING "DOSE EXCEEDS SAFE LIMIT "           DELIMITED BY SIZE
035700            WS-EDIT-DOSE-LIMIT(WS-EDIT-START:WS-EDIT-LEN)
035800                                                  DELIMITED BY SIZE
035900            "MG"                                 DELIMITED BY SIZE
036000            INTO RS-REASON.
036100 225-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500*  TESTS ONE BYTE OF THE ZERO-SUPPRESSED DOSE LIMIT.  THE FIRST   *
036600*  NON-BLANK BYTE FOUND IS WHERE THE DIGITS ACTUALLY START --     *
036700*  REMEMBER ITS POSITION AND TELL THE DRIVING PERFORM TO STOP.    *
036800******************************************************************
036900 226-SKIP-LEAD-BLANK.
037000     IF WS-EDIT-DOSE-BYTE(WS-EDIT-BYTE-IDX) NOT = SPACE
037100         SET WS-EDIT-START TO WS-EDIT-BYTE-IDX
037200         SET WS-SKIP-IS-DONE TO TRUE.
037300 226-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*  LAYER 3 -- CONTRAINDICATION DETECTION.  RULES RUN IN ORDER,   *
037800*  FIRST HIT WINS.  WS-NORM-DRUG IS ALREADY SET BY LAYER 2.      *
037900******************************************************************
038000 300-LAYER3-CONTRA-CHK.
038100     PERFORM 310-OPIOID-VS-LIVER THRU 310-EXIT.
038200     IF RS-FAIL-LAYER NOT = SPACES
038300         GO TO 300-EXIT.
038400
038500     PERFORM 320-OPIOID-VS-KIDNEY THRU 320-EXIT.
038600     IF RS-FAIL-LAYER NOT = SPACES
038700         GO TO 300-EXIT.
038800
038900     PERFORM 330-NSAID-VS-KIDNEY-COND THRU 330-EXIT.
039000     IF RS-FAIL-LAYER NOT = SPACES
039100         GO TO 300-EXIT.
039200
039300     PERFORM 340-ASPIRIN-WARFARIN THRU 340-EXIT.
039400     IF RS-FAIL-LAYER NOT = SPACES
039500         GO TO 300-EXIT.
039600
039700     PERFORM 350-METFORMIN-VS-KIDNEY THRU 350-EXIT.
039800     IF RS-FAIL-LAYER NOT = SPACES
039900         GO TO 300-EXIT.
040000
040100     MOVE "NO CONTRAINDICATIONS DETECTED" TO RS-REASON.
040200 300-EXIT.
040300     EXIT.
040400
040500 310-OPIOID-VS-LIVER.
040600     IF NOT DRUG-IS-OPIOID
040700         GO TO 310-EXIT.
040800
040900     MOVE LIVER-STATUS TO WS-FOLD-TEXT.
041000     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
041100     MOVE WS-FOLD-TEXT(1:10) TO WS-NORM-LIVER-STATUS.
041200     IF LIVER-IS-BAD
041300         MOVE "DENIED"     TO RS-DECISION
041400         MOVE 25           TO RS-SAFETY-SCORE
041500         MOVE "L3"         TO RS-FAIL-LAYER
041600         MOVE "OPIOID CONTRAINDICATED WITH LIVER DISEASE"
041700                           TO RS-REASON.
041800 310-EXIT.
041900     EXIT.
042000
042100 320-OPIOID-VS-KIDNEY.
042200     IF NOT DRUG-IS-OPIOID
042300         GO TO 320-EXIT.
042400
042500     MOVE KIDNEY-STATUS TO WS-FOLD-TEXT.
042600     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
042700     MOVE WS-FOLD-TEXT(1:10) TO WS-NORM-KIDNEY-STATUS.
042800     IF KIDNEY-IS-SEVERE
042900         MOVE "DENIED"     TO RS-DECISION
043000         MOVE 25           TO RS-SAFETY-SCORE
043100         MOVE "L3"         TO RS-FAIL-LAYER
043200         MOVE
043300         "OPIOID CONTRAINDICATED WITH SEVERE KIDNEY DISEASE"
043400                           TO RS-REASON.
043500 320-EXIT.
043600     EXIT.
043700
043800 330-NSAID-VS-KIDNEY-COND.
043900     IF NOT DRUG-IS-NSAID
044000         GO TO 330-EXIT.
044100
044200     PERFORM 335-SCAN-CONDITIONS THRU 335-EXIT
044300         VARYING WS-SUB FROM 1 BY 1
044400             UNTIL WS-SUB > 3 OR RS-FAIL-LAYER NOT = SPACES.
044500 330-EXIT.
044600     EXIT.
044700
044800 335-SCAN-CONDITIONS.
044900     MOVE CONDITION-SLOT(WS-SUB) TO WS-FOLD-TEXT.
045000     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
045100     MOVE WS-FOLD-TEXT(1:20) TO WS-NORM-COND-SLOT.
045200     IF COND-IS-KIDNEY-DISEASE
045300         MOVE "DENIED"     TO RS-DECISION
045400         MOVE 25           TO RS-SAFETY-SCORE
045500         MOVE "L3"         TO RS-FAIL-LAYER
045600         MOVE "NSAID CONTRAINDICATED WITH KIDNEY DISEASE"
045700                           TO RS-REASON.
045800 335-EXIT.
045900     EXIT.
046000
046100 340-ASPIRIN-WARFARIN.
046200     IF NOT DRUG-IS-ASPIRIN
046300         GO TO 340-EXIT.
046400
046500     PERFORM 345-SCAN-MEDICATIONS THRU 345-EXIT
046600         VARYING WS-SUB FROM 1 BY 1
046700             UNTIL WS-SUB > 3 OR RS-FAIL-LAYER NOT = SPACES.
046800 340-EXIT.
046900     EXIT.
047000
047100 345-SCAN-MEDICATIONS.
047200     MOVE MEDICATION-SLOT(WS-SUB) TO WS-FOLD-TEXT.
047300     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
047400     MOVE WS-FOLD-TEXT(1:20) TO WS-NORM-MED-SLOT.
047500     IF MED-IS-WARFARIN
047600         MOVE "DENIED"     TO RS-DECISION
047700         MOVE 25           TO RS-SAFETY-SCORE
047800         MOVE "L3"         TO RS-FAIL-LAYER
047900         MOVE
048000         "ASPIRIN-WARFARIN INTERACTION (BLEEDING RISK)"
048100                           TO RS-REASON.
048200 345-EXIT.
048300     EXIT.
048400
048500 350-METFORMIN-VS-KIDNEY.
048600     IF NOT DRUG-IS-METFORMIN
048700         GO TO 350-EXIT.
048800
048900     MOVE KIDNEY-STATUS TO WS-FOLD-TEXT.
049000     PERFORM 050-UPPER-FOLD-AREA THRU 050-EXIT.
049100     MOVE WS-FOLD-TEXT(1:10) TO WS-NORM-KIDNEY-STATUS.
049200     IF KIDNEY-IS-BAD
049300         MOVE "DENIED"     TO RS-DECISION
049400         MOVE 25           TO RS-SAFETY-SCORE
049500         MOVE "L3"         TO RS-FAIL-LAYER
049600         MOVE
049700         "METFORMIN CONTRAINDICATED WITH KIDNEY IMPAIRMENT"
049800                           TO RS-REASON.
049900 350-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300*  COMMON CASE-FOLD HELPER -- LOADS WS-FOLD-TEXT, CALLS RXUPPER, *
050400*  GETS THE UPPER-CASED BYTES BACK IN THE SAME FIELD.            *
050500******************************************************************
050600 050-UPPER-FOLD-AREA.
050700     CALL "RXUPPER" USING WS-FOLD-TEXT, WS-FLD-LTH.
050800 050-EXIT.
050900     EXIT.
051000
051100
